000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      vstmlvl.cpy                                             *
000140*                                                              *
000150*  Working-storage seating-level table.  Loaded once by        *
000160*  VSTM01 from the LEVEL-CONFIG file (110-LOAD-LEVEL-CONFIG)   *
000170*  and then passed by reference into VSTM02 on every CALL so   *
000180*  VSTM02 can post available/confirmed counts back onto it.    *
000190*  Ten levels is the largest venue this shop has ever priced   *
000200*  -- raise LVL-MAX-LEVELS if that ever changes.                *
000210*               @BANNER_END@                                   *
000220*                                                              *
000230*--------------------------------------------------------------*
000240*
000250 01  LEVEL-TABLE-AREA.
000260     05  LVL-CONTROL-FIELDS.
000270         10  LVL-HOLDS-EXPIRE-SECS   PIC 9(5)      COMP-3.
000280         10  LVL-NUM-LEVELS-USED     PIC 9(2)      COMP.
000290         10  FILLER                  PIC X(04).
000300     05  LEVEL-ENTRY OCCURS 10 TIMES
000310                      INDEXED BY LVL-IDX, LVL-SCAN-IDX.
000320         10  LVL-LEVEL-NUM           PIC 9(2).
000330         10  LVL-LEVEL-NAME          PIC X(20).
000340         10  LVL-LEVEL-PRICE         PIC 9(5)V9(2) COMP-3.
000350         10  LVL-LEVEL-ROWS          PIC 9(3)      COMP.
000360         10  LVL-LEVEL-SEATS-ROW     PIC 9(3)      COMP.
000370         10  LVL-LEVEL-CAPACITY      PIC 9(6)      COMP.
000380         10  LVL-LEVEL-AVAILABLE     PIC 9(6)      COMP.
000390         10  LVL-CONFIRMED-SEATS     PIC 9(6)      COMP.
000400         10  LVL-CONFIRMED-HOLDS     PIC 9(4)      COMP.
000410         10  FILLER                  PIC X(05).
