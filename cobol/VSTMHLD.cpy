000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      vstmhld.cpy                                             *
000140*                                                              *
000150*  Working-storage seat-hold table -- VSTM02's private view of *
000160*  "who is holding what".  VSTM02 owns this area in its own    *
000170*  WORKING-STORAGE across every CALL for the life of the run;  *
000180*  it is never passed to VSTM01 -- the running available/held/ *
000190*  confirmed counts VSTM01 needs for LEVEL-SUMMARY are posted  *
000200*  onto LEVEL-TABLE-AREA (VSTMLVL) as each hold is worked, so  *
000210*  VSTM01 never has to see a hold row directly.                *
000212*  SH-IN-USE stands in for deleting a row: a table entry has   *
000214*  no way to shrink, so an expired or never-used slot is just  *
000216*  marked free and its space is reused by the next hold.  The  *
000218*  reservation id is widened past nine digits for the same     *
000219*  reason noted in VSTMTRN.cpy.                                *
000220*               @BANNER_END@                                   *
000230*                                                              *
000240*--------------------------------------------------------------*
000250*
000260 01  SEAT-HOLD-TABLE-AREA.
000270     05  HLD-CONTROL-FIELDS.
000280         10  HLD-NEXT-RESV-ID        PIC 9(10)     COMP-3
000290                                      VALUE 1000000330.
000300         10  HLD-NUM-HOLDS-USED      PIC 9(4)      COMP
000310                                      VALUE 0.
000320         10  FILLER                  PIC X(03).
000330     05  SEAT-HOLD-ENTRY OCCURS 2000 TIMES
000340                        INDEXED BY HLD-IDX, HLD-SCAN-IDX.
000350         10  SH-IN-USE               PIC X(1).
000360             88  SH-SLOT-ACTIVE      VALUE 'Y'.
000370             88  SH-SLOT-FREE        VALUE 'N'.
000380         10  SH-RESV-ID              PIC 9(10).
000390         10  SH-LEVEL                PIC 9(2).
000400         10  SH-SEAT-COUNT           PIC 9(4)      COMP.
000410         10  SH-EMAIL                PIC X(40).
000420         10  SH-CONFIRMED            PIC X(1).
000430             88  SH-IS-CONFIRMED     VALUE 'Y'.
000440         10  SH-TIMESTAMP            PIC 9(6)      COMP.
000450         10  FILLER                  PIC X(03).
