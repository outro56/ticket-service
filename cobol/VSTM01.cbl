000100*----------------------------------------------------------------*
000110*                                                                *
000120*              @BANNER_START@                                   *
000130*      vstm01.cbl                                                *
000140*                                                                *
000150*  MAIN BATCH DRIVER FOR THE VENUE SEAT-RESERVATION RUN.        *
000160*    - LOADS THE LEVEL-CONFIG FILE INTO THE IN-MEMORY LEVEL      *
000170*      TABLE (VSTMLVL).                                          *
000180*    - READS THE TRANSACTION FILE ONE RECORD AT A TIME AND       *
000190*      CALLS VSTM02 ONCE PER RECORD TO APPLY IT.                 *
000200*    - WRITES ONE TXN-RESULT RECORD PER TRANSACTION READ.        *
000210*    - AT END OF FILE, DRIVES VSTM02'S FINAL EXPIRY PASS AND     *
000220*      PRINTS THE LEVEL-SUMMARY REPORT.                          *
000230*                                                                *
000240*  VSTM01 NEVER TOUCHES THE SEAT-HOLD TABLE DIRECTLY -- THAT IS  *
000250*  VSTM02'S PRIVATE WORKING-STORAGE.  VSTM01 OWNS ONLY THE LEVEL *
000260*  TABLE (VSTMLVL), WHICH IT PASSES BY REFERENCE ON EVERY CALL   *
000270*  SO VSTM02 CAN POST AVAILABLE/CONFIRMED COUNTS BACK ONTO IT.   *
000280*              @BANNER_END@                                     *
000290*                                                                *
000300*----------------------------------------------------------------*
000310**
000320*    AMENDMENT HISTORY
000330**
000340*     DATE      INIT  REQUEST   DESCRIPTION
000350*     --------  ----  --------  ------------------------------
000360*     04/02/87  RLK   BO-0041   ORIGINAL CODING, PAIRED WITH
000370*                               VSTM02 -- SEE THAT PROGRAM FOR
000380*                               THE HOLD/CONFIRM LOGIC ITSELF.
000390*     11/19/87  RLK   BO-0058   NO CHANGE HERE, LOGGED FOR
000400*                               CROSS-REFERENCE -- SEE VSTM02.
000410*     06/03/88  DWS   BO-0102   NO CHANGE HERE, LOGGED FOR
000420*                               CROSS-REFERENCE -- SEE VSTM02.
000430*     02/28/89  DWS   BO-0121   LEVEL-CONFIG HEADER RECORD ADDED
000440*                               SO HOLDS-EXPIRE-SECS COULD BE SET
000450*                               PER RUN INSTEAD OF BEING WIRED
000460*                               INTO THE PROGRAM AS A CONSTANT.
000470*     09/08/90  KJO   BO-0177   NO CHANGE HERE, LOGGED FOR
000480*                               CROSS-REFERENCE -- SEE VSTM02.
000490*     04/14/91  KJO   BO-0186   LEVEL-SUMMARY REPORT REWORKED TO
000500*                               PRINT REVENUE AND A GRAND TOTAL
000510*                               LINE PER THE BOX OFFICE MANAGER'S
000520*                               END-OF-NIGHT RECONCILIATION SHEET.
000530*     08/02/93  RLK   BO-0233   BLANK/COMMENT LINES IN LEVEL-
000540*                               CONFIG NOW SKIPPED INSTEAD OF
000550*                               BLOWING UP THE LOAD -- OPS WAS
000560*                               HAND-EDITING THE FILE BETWEEN RUNS.
000570*     03/11/94  KJO   BO-0249   NO CHANGE HERE, LOGGED FOR
000580*                               CROSS-REFERENCE -- SEE VSTM02.
000590*     05/02/96  PJN   BO-0301   NO CHANGE HERE, LOGGED FOR
000600*                               CROSS-REFERENCE -- SEE VSTM02.
000610*     10/06/98  PJN   BO-0355   Y2K -- REVIEWED ALL DATE-LIKE
000620*                               FIELDS IN THIS PROGRAM.  THE ONLY
000630*                               ONE IS THE RUN-DATE STAMP ON THE
000640*                               REPORT HEADING, WHICH ONLY PRINTS
000650*                               A 2-DIGIT YEAR FOR DISPLAY -- IT
000660*                               DOES NO DATE ARITHMETIC.  NO CODE
000670*                               CHANGE REQUIRED.
000680*     02/17/99  PJN   BO-0355   Y2K SIGN-OFF ATTACHED TO BATCH
000690*                               CONVERSION PROJECT FILE BO-0355.
000700*     08/25/01  MTR   BO-0409   HOLD TABLE SIZE RAISED WITH THE
000710*                               VENUE EXPANSION -- SEE VSTM02;
000720*                               LEVEL TABLE HERE ALREADY HAD
000730*                               ROOM FOR 10 LEVELS, NO CHANGE.
000740*     11/12/02  MTR   BO-0421   UPSI-0 VERBOSE SWITCH ADDED SO
000750*                               OPS CAN TURN ON THE SKIPPED-
000760*                               RECORD MESSAGES WITHOUT A RECOMP
000770*                               WHEN CHASING A BAD CONFIG FILE.
000780**
000790*----------------------------------------------------------------*
000800*
000810 IDENTIFICATION DIVISION.
000820 PROGRAM-ID.    VSTM01.
000830 AUTHOR.        R L KOVACH.
000840 INSTALLATION.  CIVIC ARENA BOX OFFICE - DATA PROCESSING.
000850 DATE-WRITTEN.  04/02/87.
000860 DATE-COMPILED.
000870 SECURITY.      BOX OFFICE DATA PROCESSING - INTERNAL USE ONLY.
000880*
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. IBM-370.
000920 OBJECT-COMPUTER. IBM-370.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM
000950     CLASS WS-BLANK-LINE-CLASS IS SPACE
000960     UPSI-0 ON STATUS IS WS-VERBOSE-MODE
000970            OFF STATUS IS WS-QUIET-MODE.
000980*
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010     SELECT LEVEL-CONFIG-FILE  ASSIGN TO LEVCFG
001020         ACCESS IS SEQUENTIAL
001030         FILE STATUS IS WS-LEVCFG-STATUS.
001040     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE
001050         ACCESS IS SEQUENTIAL
001060         FILE STATUS IS WS-TRANFILE-STATUS.
001070     SELECT TXN-RESULT-FILE    ASSIGN TO TXNRSLT
001080         ACCESS IS SEQUENTIAL
001090         FILE STATUS IS WS-TXNRSLT-STATUS.
001100     SELECT LEVEL-SUMMARY-FILE ASSIGN TO LVLSUMM
001110         ACCESS IS SEQUENTIAL
001120         FILE STATUS IS WS-LVLSUMM-STATUS.
001130*
001140 DATA DIVISION.
001150 FILE SECTION.
001160*
001170 FD  LEVEL-CONFIG-FILE
001180     LABEL RECORDS ARE STANDARD
001190     BLOCK CONTAINS 0
001200     RECORDING MODE IS F.
001210 01  LC-INPUT-RECORD.
001220     05  FILLER                  PIC X(40).
001230 01  LC-HEADER-RECORD REDEFINES LC-INPUT-RECORD.
001240     05  LC-HDR-HOLDS-EXPIRE-SECS PIC 9(5).
001250     05  FILLER                  PIC X(35).
001260 01  LC-LEVEL-RECORD REDEFINES LC-INPUT-RECORD.
001270     05  LC-LEVEL-NUM            PIC 9(2).
001280     05  LC-LEVEL-NAME           PIC X(20).
001290     05  LC-LEVEL-PRICE          PIC 9(5)V9(2).
001300     05  LC-LEVEL-ROWS           PIC 9(3).
001310     05  LC-LEVEL-SEATS-ROW      PIC 9(3).
001320     05  FILLER                  PIC X(05).
001330*
001340 FD  TRANSACTION-FILE
001350     LABEL RECORDS ARE STANDARD
001360     BLOCK CONTAINS 0
001370     RECORDING MODE IS F.
001380 COPY VSTMTRN.
001390*
001400 FD  TXN-RESULT-FILE
001410     LABEL RECORDS ARE STANDARD
001420     BLOCK CONTAINS 0
001430     RECORDING MODE IS F.
001440 COPY VSTMRES.
001450*
001460 FD  LEVEL-SUMMARY-FILE
001470     LABEL RECORDS ARE STANDARD
001480     BLOCK CONTAINS 0
001490     RECORDING MODE IS F.
001500 01  RPT-PRINT-LINE              PIC X(132).
001510*
001520 WORKING-STORAGE SECTION.
001530*
001540 01  WS-VSTM01-DEBUG-DETAILS.
001550     05  FILLER                  PIC X(32)
001560              VALUE 'VSTM01------WORKING STORAGE   '.
001570*
001580 01  WS-SYSTEM-DATE-AND-TIME.
001590     05  WS-SYSTEM-DATE.
001600         10  WS-SYSTEM-YY        PIC 9(2).
001610         10  WS-SYSTEM-MM        PIC 9(2).
001620         10  WS-SYSTEM-DD        PIC 9(2).
001625     05  FILLER                  PIC X(02).
001630*
001640 01  WS-FILE-STATUS-FIELDS.
001650     05  WS-LEVCFG-STATUS        PIC X(2)  VALUE SPACES.
001660     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
001670     05  WS-TXNRSLT-STATUS       PIC X(2)  VALUE SPACES.
001680     05  WS-LVLSUMM-STATUS       PIC X(2)  VALUE SPACES.
001690     05  FILLER                  PIC X(04).
001700*
001710 01  WS-CONTROL-SWITCHES.
001720     05  WS-LEVCFG-EOF           PIC X     VALUE 'N'.
001730         88  LEVCFG-AT-EOF       VALUE 'Y'.
001740     05  WS-TRANFILE-EOF         PIC X     VALUE 'N'.
001750         88  TRANFILE-AT-EOF     VALUE 'Y'.
001760     05  FILLER                  PIC X(06).
001770*
001780 01  WS-WORK-FIELDS.
001790     05  WS-EOJ-SEQ              PIC 9(6)    VALUE 0.
001800     05  FILLER                  PIC X(04).
001810*
001820* WS-GRAND-TOTALS ACCUMULATES ACROSS 620-WRITE-LEVEL-SUMMARY-
001830* REPORT'S PERFORM VARYING LOOP AND IS PRINTED ONCE BY 630-.
001840 01  WS-GRAND-TOTALS.
001850     05  WS-TOT-CAPACITY         PIC 9(6)      COMP-3 VALUE 0.
001860     05  WS-TOT-AVAILABLE        PIC 9(6)      COMP-3 VALUE 0.
001870     05  WS-TOT-HELD             PIC 9(6)      COMP-3 VALUE 0.
001880     05  WS-TOT-CONFIRMED-SEATS  PIC 9(6)      COMP-3 VALUE 0.
001890     05  WS-TOT-CONFIRMED-HOLDS  PIC 9(4)      COMP-3 VALUE 0.
001900     05  WS-TOT-REVENUE          PIC 9(7)V9(2) COMP-3 VALUE 0.
001910     05  FILLER                  PIC X(04).
001920*
001930 01  WS-DETAIL-WORK-FIELDS.
001940     05  WS-HELD-UNCONFIRMED     PIC 9(6)      COMP.
001950     05  WS-LEVEL-REVENUE        PIC 9(7)V9(2) COMP-3.
001960     05  FILLER                  PIC X(03).
001970*
001980* VSTM01'S OWN COPY OF THE LEVEL TABLE.  LOADED HERE BY
001990* 110-LOAD-LEVEL-CONFIG AND PASSED BY REFERENCE INTO EVERY
002000* CALL TO VSTM02.
002010 COPY VSTMLVL.
002020*
002030*        *******************
002040*            report lines
002050*        *******************
002060 01  RPT-HEADING-1.
002070     05  FILLER                  PIC X(40)
002080         VALUE 'VENUE SEAT RESERVATION - LEVEL SUMMARY '.
002090     05  FILLER                  PIC X(06) VALUE 'DATE: '.
002100     05  RPT-MM                  PIC 99.
002110     05  FILLER                  PIC X     VALUE '/'.
002120     05  RPT-DD                  PIC 99.
002130     05  FILLER                  PIC X     VALUE '/'.
002140     05  RPT-YY                  PIC 99.
002150     05  FILLER                  PIC X(78) VALUE SPACES.
002160 01  RPT-HEADING-2.
002170     05  FILLER PIC X(3)  VALUE 'LVL'.
002180     05  FILLER PIC X(2)  VALUE SPACES.
002190     05  FILLER PIC X(20) VALUE 'LEVEL NAME'.
002200     05  FILLER PIC X(2)  VALUE SPACES.
002210     05  FILLER PIC X(11) VALUE '   CAPACITY'.
002220     05  FILLER PIC X(3)  VALUE SPACES.
002230     05  FILLER PIC X(11) VALUE '  AVAILABLE'.
002240     05  FILLER PIC X(3)  VALUE SPACES.
002250     05  FILLER PIC X(7)  VALUE '   HELD'.
002260     05  FILLER PIC X(3)  VALUE SPACES.
002270     05  FILLER PIC X(11) VALUE ' CONF-SEATS'.
002280     05  FILLER PIC X(3)  VALUE SPACES.
002290     05  FILLER PIC X(11) VALUE ' CONF-HOLDS'.
002300     05  FILLER PIC X(3)  VALUE SPACES.
002310     05  FILLER PIC X(12) VALUE '     REVENUE'.
002320     05  FILLER PIC X(27) VALUE SPACES.
002330 01  RPT-HEADING-3.
002340     05  FILLER PIC X(3)  VALUE ALL '-'.
002350     05  FILLER PIC X(2)  VALUE SPACES.
002360     05  FILLER PIC X(20) VALUE ALL '-'.
002370     05  FILLER PIC X(2)  VALUE SPACES.
002380     05  FILLER PIC X(11) VALUE ALL '-'.
002390     05  FILLER PIC X(3)  VALUE SPACES.
002400     05  FILLER PIC X(11) VALUE ALL '-'.
002410     05  FILLER PIC X(3)  VALUE SPACES.
002420     05  FILLER PIC X(7)  VALUE ALL '-'.
002430     05  FILLER PIC X(3)  VALUE SPACES.
002440     05  FILLER PIC X(11) VALUE ALL '-'.
002450     05  FILLER PIC X(3)  VALUE SPACES.
002460     05  FILLER PIC X(11) VALUE ALL '-'.
002470     05  FILLER PIC X(3)  VALUE SPACES.
002480     05  FILLER PIC X(12) VALUE ALL '-'.
002490     05  FILLER PIC X(27) VALUE SPACES.
002500 01  RPT-DETAIL-LINE.
002510     05  FILLER                  PIC X(1)  VALUE SPACE.
002520     05  RPT-LVL                 PIC 9(2).
002530     05  FILLER                  PIC X(2)  VALUE SPACES.
002540     05  RPT-LVL-NAME            PIC X(20).
002550     05  FILLER                  PIC X(2)  VALUE SPACES.
002560     05  RPT-CAPACITY            PIC ZZZ,ZZZ,ZZ9.
002570     05  FILLER                  PIC X(3)  VALUE SPACES.
002580     05  RPT-AVAILABLE           PIC ZZZ,ZZZ,ZZ9.
002590     05  FILLER                  PIC X(3)  VALUE SPACES.
002600     05  RPT-HELD                PIC ZZZ,ZZ9.
002610     05  FILLER                  PIC X(3)  VALUE SPACES.
002620     05  RPT-CONFIRMED-SEATS     PIC ZZZ,ZZZ,ZZ9.
002630     05  FILLER                  PIC X(3)  VALUE SPACES.
002640     05  RPT-CONFIRMED-HOLDS     PIC ZZZ,ZZZ,ZZ9.
002650     05  FILLER                  PIC X(3)  VALUE SPACES.
002660     05  RPT-REVENUE             PIC Z,ZZZ,ZZ9.99.
002670     05  FILLER                  PIC X(27) VALUE SPACES.
002680 01  RPT-TOTAL-LINE.
002690     05  FILLER                  PIC X(27)
002700              VALUE '---- GRAND TOTAL ----'.
002710     05  TOT-CAPACITY            PIC ZZZ,ZZZ,ZZ9.
002720     05  FILLER                  PIC X(3)  VALUE SPACES.
002730     05  TOT-AVAILABLE           PIC ZZZ,ZZZ,ZZ9.
002740     05  FILLER                  PIC X(3)  VALUE SPACES.
002750     05  TOT-HELD                PIC ZZZ,ZZ9.
002760     05  FILLER                  PIC X(3)  VALUE SPACES.
002770     05  TOT-CONFIRMED-SEATS     PIC ZZZ,ZZZ,ZZ9.
002780     05  FILLER                  PIC X(3)  VALUE SPACES.
002790     05  TOT-CONFIRMED-HOLDS     PIC ZZZ,ZZZ,ZZ9.
002800     05  FILLER                  PIC X(3)  VALUE SPACES.
002810     05  TOT-REVENUE             PIC Z,ZZZ,ZZ9.99.
002820     05  FILLER                  PIC X(27) VALUE SPACES.
002830*
002840 PROCEDURE DIVISION.
002850*
002860*    000-MAIN -- OPEN, LOAD CONFIG, DRIVE THE TRANSACTION LOOP,
002870*    RUN END-OF-RUN PROCESSING, CLOSE.
002880 000-MAIN.
002890     PERFORM 900-OPEN-FILES THRU 900-EXIT.
002895     IF TRANFILE-AT-EOF
002896         GO TO 000-MAIN-EXIT
002897     END-IF.
002900     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
002910     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
002920         UNTIL TRANFILE-AT-EOF.
002930     PERFORM 600-END-OF-RUN THRU 600-EXIT.
002935 000-MAIN-EXIT.
002940     PERFORM 905-CLOSE-FILES THRU 905-EXIT.
002950     GOBACK.
002960*
002970 100-INITIALIZE-RUN.
002980     ACCEPT WS-SYSTEM-DATE FROM DATE.
002990     PERFORM 800-INIT-REPORT-HEADINGS THRU 800-EXIT.
003000     PERFORM 110-LOAD-LEVEL-CONFIG THRU 110-EXIT.
003010 100-EXIT.
003020     EXIT.
003030*
003040*    110-LOAD-LEVEL-CONFIG -- FIRST RECORD ON LEVCFG IS THE
003050*    HOLDS-EXPIRE-SECS HEADER; EVERY RECORD AFTER THAT IS ONE
003060*    LEVEL DETAIL RECORD, IN LEVEL-NUMBER ORDER (SEE BO-0121).
003070 110-LOAD-LEVEL-CONFIG.
003080     PERFORM 120-READ-LEVEL-CONFIG-RECORD THRU 120-EXIT.
003090     IF LEVCFG-AT-EOF
003100         DISPLAY 'VSTM01 -- LEVEL-CONFIG FILE IS EMPTY'
003110         MOVE 16 TO RETURN-CODE
003120         MOVE 'Y' TO WS-TRANFILE-EOF
003130         GO TO 110-EXIT
003140     END-IF.
003150     MOVE LC-HDR-HOLDS-EXPIRE-SECS TO LVL-HOLDS-EXPIRE-SECS.
003160     MOVE 0 TO LVL-NUM-LEVELS-USED.
003170     PERFORM 130-LOAD-ONE-LEVEL-RECORD THRU 130-EXIT
003180         UNTIL LEVCFG-AT-EOF.
003190 110-EXIT.
003200     EXIT.
003210*
003220 130-LOAD-ONE-LEVEL-RECORD.
003230     PERFORM 120-READ-LEVEL-CONFIG-RECORD THRU 120-EXIT.
003240     IF LEVCFG-AT-EOF
003250         GO TO 130-EXIT
003260     END-IF.
003270     ADD 1 TO LVL-NUM-LEVELS-USED.
003280     SET LVL-IDX TO LVL-NUM-LEVELS-USED.
003290     MOVE LC-LEVEL-NUM            TO LVL-LEVEL-NUM (LVL-IDX).
003300     MOVE LC-LEVEL-NAME           TO LVL-LEVEL-NAME (LVL-IDX).
003310     MOVE LC-LEVEL-PRICE          TO LVL-LEVEL-PRICE (LVL-IDX).
003320     MOVE LC-LEVEL-ROWS           TO LVL-LEVEL-ROWS (LVL-IDX).
003330     MOVE LC-LEVEL-SEATS-ROW      TO LVL-LEVEL-SEATS-ROW (LVL-IDX).
003340     COMPUTE LVL-LEVEL-CAPACITY (LVL-IDX) =
003350         LC-LEVEL-ROWS * LC-LEVEL-SEATS-ROW.
003360     MOVE LVL-LEVEL-CAPACITY (LVL-IDX)
003370                                TO LVL-LEVEL-AVAILABLE (LVL-IDX).
003380     MOVE 0 TO LVL-CONFIRMED-SEATS (LVL-IDX).
003390     MOVE 0 TO LVL-CONFIRMED-HOLDS (LVL-IDX).
003400 130-EXIT.
003410     EXIT.
003420*
003430*    120-READ-LEVEL-CONFIG-RECORD -- SKIPS BLANK LINES (BO-0233);
003440*    UPSI-0 ON TRACES WHAT GOT SKIPPED (BO-0421).
003450 120-READ-LEVEL-CONFIG-RECORD.
003460     READ LEVEL-CONFIG-FILE
003470         AT END MOVE 'Y' TO WS-LEVCFG-EOF
003480     END-READ.
003490     IF LEVCFG-AT-EOF
003500         GO TO 120-EXIT
003510     END-IF.
003520     IF LC-INPUT-RECORD IS WS-BLANK-LINE-CLASS
003530         IF WS-VERBOSE-MODE
003540             DISPLAY 'VSTM01 -- SKIPPING BLANK LEVEL-CONFIG REC'
003550         END-IF
003560         GO TO 120-READ-LEVEL-CONFIG-RECORD
003570     END-IF.
003580 120-EXIT.
003590     EXIT.
003600*
003610*    200-PROCESS-TRANSACTIONS -- ONE CALL TO VSTM02 PER RECORD.
003620 200-PROCESS-TRANSACTIONS.
003630     PERFORM 700-READ-TRANSACTION-FILE THRU 700-EXIT.
003640     IF TRANFILE-AT-EOF
003650         GO TO 200-EXIT
003660     END-IF.
003670     MOVE TXN-SEQ TO WS-EOJ-SEQ.
003680     CALL 'VSTM02' USING TRAN-RECORD, LEVEL-TABLE-AREA,
003690                          TXN-RESULT-RECORD.
003700     WRITE TXN-RESULT-RECORD.
003710 200-EXIT.
003720     EXIT.
003730*
003740 700-READ-TRANSACTION-FILE.
003750     READ TRANSACTION-FILE
003760         AT END MOVE 'Y' TO WS-TRANFILE-EOF
003770     END-READ.
003780 700-EXIT.
003790     EXIT.
003800*
003810*    600-END-OF-RUN -- SYNTHETIC 'EOJ ' RECORD DRIVES VSTM02'S
003820*    FINAL EXPIRY PASS ACROSS EVERY LEVEL BEFORE THE REPORT IS
003830*    PRINTED; 'EOJ ' NEVER APPEARS ON THE REAL TRANSACTION FILE.
003840 600-END-OF-RUN.
003850     MOVE 'EOJ ' TO TXN-TYPE.
003860     MOVE WS-EOJ-SEQ TO TXN-SEQ.
003870     CALL 'VSTM02' USING TRAN-RECORD, LEVEL-TABLE-AREA,
003880                          TXN-RESULT-RECORD.
003890     PERFORM 620-WRITE-LEVEL-SUMMARY-REPORT THRU 620-EXIT
003900         VARYING LVL-IDX FROM 1 BY 1
003910         UNTIL LVL-IDX > LVL-NUM-LEVELS-USED.
003920     PERFORM 630-WRITE-GRAND-TOTAL-LINE THRU 630-EXIT.
003930 600-EXIT.
003940     EXIT.
003950*
003960 620-WRITE-LEVEL-SUMMARY-REPORT.
003970     COMPUTE WS-HELD-UNCONFIRMED =
003980         LVL-LEVEL-CAPACITY (LVL-IDX) - LVL-LEVEL-AVAILABLE (LVL-IDX)
003990             - LVL-CONFIRMED-SEATS (LVL-IDX).
004000     COMPUTE WS-LEVEL-REVENUE ROUNDED =
004010         LVL-CONFIRMED-SEATS (LVL-IDX) * LVL-LEVEL-PRICE (LVL-IDX).
004020     MOVE LVL-LEVEL-NUM (LVL-IDX)       TO RPT-LVL.
004030     MOVE LVL-LEVEL-NAME (LVL-IDX)      TO RPT-LVL-NAME.
004040     MOVE LVL-LEVEL-CAPACITY (LVL-IDX)  TO RPT-CAPACITY.
004050     MOVE LVL-LEVEL-AVAILABLE (LVL-IDX) TO RPT-AVAILABLE.
004060     MOVE WS-HELD-UNCONFIRMED            TO RPT-HELD.
004070     MOVE LVL-CONFIRMED-SEATS (LVL-IDX) TO RPT-CONFIRMED-SEATS.
004080     MOVE LVL-CONFIRMED-HOLDS (LVL-IDX) TO RPT-CONFIRMED-HOLDS.
004090     MOVE WS-LEVEL-REVENUE               TO RPT-REVENUE.
004100     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE.
004110     ADD LVL-LEVEL-CAPACITY (LVL-IDX)   TO WS-TOT-CAPACITY.
004120     ADD LVL-LEVEL-AVAILABLE (LVL-IDX)  TO WS-TOT-AVAILABLE.
004130     ADD WS-HELD-UNCONFIRMED             TO WS-TOT-HELD.
004140     ADD LVL-CONFIRMED-SEATS (LVL-IDX)  TO WS-TOT-CONFIRMED-SEATS.
004150     ADD LVL-CONFIRMED-HOLDS (LVL-IDX)  TO WS-TOT-CONFIRMED-HOLDS.
004160     ADD WS-LEVEL-REVENUE                TO WS-TOT-REVENUE.
004170 620-EXIT.
004180     EXIT.
004190*
004200 630-WRITE-GRAND-TOTAL-LINE.
004210     MOVE WS-TOT-CAPACITY          TO TOT-CAPACITY.
004220     MOVE WS-TOT-AVAILABLE         TO TOT-AVAILABLE.
004230     MOVE WS-TOT-HELD              TO TOT-HELD.
004240     MOVE WS-TOT-CONFIRMED-SEATS   TO TOT-CONFIRMED-SEATS.
004250     MOVE WS-TOT-CONFIRMED-HOLDS   TO TOT-CONFIRMED-HOLDS.
004260     MOVE WS-TOT-REVENUE           TO TOT-REVENUE.
004270     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-LINE.
004280 630-EXIT.
004290     EXIT.
004300*
004310 800-INIT-REPORT-HEADINGS.
004320     MOVE WS-SYSTEM-MM TO RPT-MM.
004330     MOVE WS-SYSTEM-DD TO RPT-DD.
004340     MOVE WS-SYSTEM-YY TO RPT-YY.
004350     WRITE RPT-PRINT-LINE FROM RPT-HEADING-1
004360         AFTER ADVANCING C01.
004370     WRITE RPT-PRINT-LINE FROM RPT-HEADING-2
004380         AFTER ADVANCING 2 LINES.
004390     WRITE RPT-PRINT-LINE FROM RPT-HEADING-3
004400         AFTER ADVANCING 1 LINE.
004410 800-EXIT.
004420     EXIT.
004430*
004440 900-OPEN-FILES.
004450     OPEN INPUT  LEVEL-CONFIG-FILE
004460          INPUT  TRANSACTION-FILE
004470          OUTPUT TXN-RESULT-FILE
004480          OUTPUT LEVEL-SUMMARY-FILE.
004490     IF WS-LEVCFG-STATUS NOT = '00'
004500         DISPLAY 'VSTM01 -- ERROR OPENING LEVEL-CONFIG FILE. RC:'
004510                 WS-LEVCFG-STATUS
004520         MOVE 16 TO RETURN-CODE
004530         MOVE 'Y' TO WS-TRANFILE-EOF
004540     END-IF.
004550     IF WS-TRANFILE-STATUS NOT = '00'
004560         DISPLAY 'VSTM01 -- ERROR OPENING TRANSACTION FILE. RC:'
004570                 WS-TRANFILE-STATUS
004580         MOVE 16 TO RETURN-CODE
004590         MOVE 'Y' TO WS-TRANFILE-EOF
004600     END-IF.
004610     IF WS-TXNRSLT-STATUS NOT = '00'
004620         DISPLAY 'VSTM01 -- ERROR OPENING TXN-RESULT FILE. RC:'
004630                 WS-TXNRSLT-STATUS
004640         MOVE 16 TO RETURN-CODE
004650         MOVE 'Y' TO WS-TRANFILE-EOF
004660     END-IF.
004670     IF WS-LVLSUMM-STATUS NOT = '00'
004680         DISPLAY 'VSTM01 -- ERROR OPENING LEVEL-SUMMARY FILE. RC:'
004690                 WS-LVLSUMM-STATUS
004700         MOVE 16 TO RETURN-CODE
004710         MOVE 'Y' TO WS-TRANFILE-EOF
004720     END-IF.
004730 900-EXIT.
004740     EXIT.
004750*
004760 905-CLOSE-FILES.
004770     CLOSE LEVEL-CONFIG-FILE
004780           TRANSACTION-FILE
004790           TXN-RESULT-FILE
004800           LEVEL-SUMMARY-FILE.
004810 905-EXIT.
004820     EXIT.
004830*
004840* END OF PROGRAM VSTM01
