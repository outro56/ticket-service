000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      vstmtrn.cpy                                             *
000140*                                                              *
000150*  Shared layout for one HOLD/CONFIRM request read from the    *
000160*  seat-reservation transaction file.  COPYed unchanged into   *
000170*  VSTM01 (the FD record) and VSTM02 (the LINKAGE parameter)   *
000180*  so both programs always agree on the wire format.           *
000190*               @BANNER_END@                                   *
000200*                                                              *
000210*--------------------------------------------------------------*
000220*
000230* TXN-NUM-SEATS carries a leading separate sign because the
000240* "seats requested < 0" edit in VSTM02 has to see a real
000250* negative value off a line-sequential text file; every other
000260* field in this record is a plain unsigned zoned count or code.
000265* TXN-HOLD-ID is widened past nine digits because the
000266* reservation counter is seeded past 999999999 -- a nine-digit
000267* field would not hold the id the day this file is generated;
000268* widened here and on RES-HOLD-ID/SH-RESV-ID/HLD-NEXT-RESV-ID
000269* to match.
000270*
000272* TXN-EMAIL-CHARS is the same one-character-per-slot trick VSTM02
000274* uses on its hex digit string -- the email format edit walks the
000276* address one character at a time off of this table instead of
000278* reference-modifying TXN-EMAIL all over the paragraph.
000280 01  TRAN-RECORD.
000290     05  TXN-SEQ                     PIC 9(6).
000300     05  TXN-TYPE                    PIC X(4).
000310         88  TXN-IS-HOLD             VALUE 'HOLD'.
000320         88  TXN-IS-CONFIRM          VALUE 'CNFM'.
000330     05  TXN-NUM-SEATS               PIC S9(4)
000340                                      SIGN LEADING SEPARATE.
000350     05  TXN-MIN-LEVEL               PIC 9(2).
000360     05  TXN-MAX-LEVEL               PIC 9(2).
000370     05  TXN-HOLD-ID                 PIC 9(10).
000380     05  TXN-EMAIL                   PIC X(40).
000385     05  TXN-EMAIL-CHARS REDEFINES TXN-EMAIL
000387                                     OCCURS 40 TIMES PIC X(1).
000390     05  FILLER                      PIC X(11).
