000100*----------------------------------------------------------------*
000110*                                                                *
000120*              @BANNER_START@                                   *
000130*      vstm02.cbl                                                *
000140*                                                                *
000150*  SUBROUTINE TO APPLY ONE HOLD OR CONFIRM REQUEST AGAINST THE   *
000160*  IN-MEMORY SEATING-LEVEL TABLE.                                *
000170*    - CALLED BY PROGRAM VSTM01, ONCE PER TRANSACTION RECORD.    *
000180*                                                                *
000190*  VSTM02 OWNS THE SEAT-HOLD TABLE (VSTMHLD) AND THE RESERVATION *
000200*  ID COUNTER IN ITS OWN WORKING-STORAGE.  BECAUSE WORKING-      *
000210*  STORAGE OF A CALLED SUBPROGRAM IS NOT RE-INITIALIZED BETWEEN  *
000220*  CALLS IN THE SAME RUN UNIT, THE HOLD TABLE AND THE COUNTER    *
000230*  BOTH PERSIST FOR THE LIFE OF THE JOB WITHOUT VSTM01 EVER      *
000240*  SEEING THEM DIRECTLY.                                        *
000250*              @BANNER_END@                                     *
000260*                                                                *
000270*----------------------------------------------------------------*
000280**
000290*    AMENDMENT HISTORY
000300**
000310*     DATE      INIT  REQUEST   DESCRIPTION
000320*     --------  ----  --------  ------------------------------
000330*     04/02/87  RLK   BO-0041   ORIGINAL CODING, HOLD/CONFIRM
000340*                               LOGIC LIFTED OUT OF VSTM01 SO
000350*                               VSTM01 STAYS A PURE DRIVER.
000360*     11/19/87  RLK   BO-0058   FIXED LEVEL SCAN GOING LO-TO-HI
000370*                               INSTEAD OF HI-TO-LO -- BALCONY
000380*                               WAS FILLING BEFORE ORCHESTRA.
000390*     06/03/88  DWS   BO-0102   ADDED EMAIL FORMAT EDIT, BOX
000400*                               OFFICE WAS TAKING HOLDS WITH NO
000410*                               '@' IN THE ADDRESS FIELD.
000420*     02/14/89  DWS   BO-0119   ZERO-SEAT HOLD REQUEST NOW A
000430*                               NO-OP INSTEAD OF INVALID.
000440*     09/08/90  KJO   BO-0177   HOLD TABLE SLOT REUSE -- EXPIRED
000450*                               HOLDS WERE NEVER FREED, TABLE
000460*                               FILLED UP ON A LONG RUN.
000470*     01/22/91  KJO   BO-0180   CONFIRM CODE NOW BUILT AS HEX
000480*                               STRING OF THE HOLD ID PER BOX
000490*                               OFFICE MANAGER REQUEST.
000500*     07/30/92  RLK   BO-0214   TXN-MAX-LEVEL OF ZERO NOW MEANS
000510*                               "NOT SPECIFIED", DEFAULTS TO
000520*                               TOP LEVEL -- WAS REJECTING ALL
000530*                               HOLDS FOR THE TOP LEVEL ITSELF.
000540*     03/11/94  KJO   BO-0249   IDEMPOTENT RE-CONFIRM OF AN
000550*                               ALREADY-CONFIRMED HOLD.
000560*     05/02/96  PJN   BO-0301   INVALID VS NOTFOUND SPLIT OUT ON
000570*                               CONFIRM PER AUDIT FINDING --
000580*                               UNKNOWN ID WAS REPORTING THE
000590*                               SAME MESSAGE AS AN EXPIRED ONE.
000600*     10/06/98  PJN   BO-0355   Y2K -- REVIEWED ALL DATE-LIKE
000610*                               FIELDS IN THIS PROGRAM.  NONE
000620*                               CARRY A CENTURY DIGIT; TXN-SEQ
000630*                               IS A RUN-ORDINAL, NOT A DATE.
000640*                               NO CODE CHANGE REQUIRED.
000650*     02/17/99  PJN   BO-0355   Y2K SIGN-OFF ATTACHED TO BATCH
000660*                               CONVERSION PROJECT FILE BO-0355.
000670*     08/25/01  MTR   BO-0409   HOLD TABLE SIZE RAISED WITH THE
000680*                               VENUE EXPANSION -- SEE VSTMHLD.
000690**
000700*----------------------------------------------------------------*
000710*    LINKAGE
000720*        PARAMETER 1:  TRAN-RECORD          (READ ONLY)
000730*        PARAMETER 2:  LEVEL-TABLE-AREA      (READ AND POSTED)
000740*        PARAMETER 3:  TXN-RESULT-RECORD     (BUILT AND RETURNED)
000750*----------------------------------------------------------------*
000760*
000770 IDENTIFICATION DIVISION.
000780 PROGRAM-ID.    VSTM02.
000790 AUTHOR.        R L KOVACH.
000800 INSTALLATION.  CIVIC ARENA BOX OFFICE - DATA PROCESSING.
000810 DATE-WRITTEN.  04/02/87.
000820 DATE-COMPILED.
000830 SECURITY.      BOX OFFICE DATA PROCESSING - INTERNAL USE ONLY.
000840*
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SOURCE-COMPUTER. IBM-370.
000880 OBJECT-COMPUTER. IBM-370.
000890 SPECIAL-NAMES.
000900     CLASS WS-HEX-DIGIT-CLASS
000910         IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'.
000920*
000930 INPUT-OUTPUT SECTION.
000940*
000950 DATA DIVISION.
000960 WORKING-STORAGE SECTION.
000970*
000980 01  WS-VSTM02-DEBUG-DETAILS.
000990     05  FILLER                      PIC X(32)
001000              VALUE 'VSTM02------WORKING STORAGE   '.
001010*
001020 01  WS-CONTROL-SWITCHES.
001030     05  WS-VALIDATION-FAILED        PIC X     VALUE 'N'.
001040     05  WS-SELECTED-LEVEL-FOUND     PIC X     VALUE 'N'.
001050     05  WS-FREE-SLOT-FOUND          PIC X     VALUE 'N'.
001060     05  WS-HOLD-FOUND               PIC X     VALUE 'N'.
001070     05  WS-EMAIL-HAS-SPACE          PIC X     VALUE 'N'.
001080     05  FILLER                      PIC X(03).
001082* WS-SWITCH-DEBUG-VIEW LETS A DISPLAY STATEMENT DROPPED IN DURING
001084* TROUBLESHOOTING SHOW ALL FIVE SWITCHES IN ONE SHOT.
001086 01  WS-SWITCH-DEBUG-VIEW REDEFINES WS-CONTROL-SWITCHES.
001088     05  WS-SWITCH-BYTES             PIC X(08).
001090*
001100 01  WS-WORK-FIELDS.
001110     05  WS-EXPIRE-LEVEL             PIC S9(4)   COMP.
001120     05  WS-EXPIRE-NOW               PIC S9(9)   COMP.
001130     05  WS-EXPIRE-TABLE-IDX         PIC S9(4)   COMP.
001140     05  WS-HOLD-AGE                 PIC S9(9)   COMP.
001150     05  WS-LO-LEVEL                 PIC S9(4)   COMP.
001160     05  WS-HI-LEVEL                 PIC S9(4)   COMP.
001170     05  WS-TRY-LEVEL                PIC S9(4)   COMP.
001180     05  WS-LEVEL-NUM-ARG            PIC S9(4)   COMP.
001190     05  WS-SELECTED-LEVEL-NUM       PIC S9(4)   COMP.
001200     05  WS-NEW-RESV-ID              PIC 9(10)   COMP-3.
001210     05  WS-EMAIL-LEN                PIC S9(4)   COMP.
001220     05  WS-SCAN-IDX                 PIC S9(4)   COMP.
001230     05  WS-AT-POS                   PIC S9(4)   COMP.
001240     05  WS-DOT-POS                  PIC S9(4)   COMP.
001250     05  WS-HOLD-ID-DISPLAY          PIC Z(9)9.
001260     05  FILLER                      PIC X(06).
001270*
001280 01  WS-HEX-CONVERSION-AREA.
001290     05  WS-HEX-DIGIT-STRING         PIC X(16)
001300              VALUE '0123456789abcdef'.
001310     05  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-STRING
001320                                 OCCURS 16 TIMES PIC X(1).
001330     05  WS-HEX-REMAINING            PIC 9(10)   COMP-3.
001340     05  WS-HEX-QUOTIENT             PIC 9(10)   COMP-3.
001350     05  WS-HEX-REMAINDER            PIC 9(2)    COMP.
001360     05  WS-HEX-POS                  PIC S9(2)   COMP.
001370     05  FILLER                      PIC X(04).
001380*
001390* VSTM02'S OWN COPY OF THE MESSAGE TEXTS USED WHEN BUILDING
001400* RES-MESSAGE.  KEPT AS SEPARATE FILLER-STYLE CONSTANTS RATHER
001410* THAN LITERALS SCATTERED THROUGH THE LOGIC -- BOX OFFICE HABIT
001420* SINCE THE 1996 AUDIT (SEE BO-0301 ABOVE).
001430 01  WS-MESSAGE-CONSTANTS.
001440     05  WS-MSG-BAD-SEAT-COUNT       PIC X(60)
001450              VALUE 'Invalid number of hold requested'.
001460     05  WS-MSG-BAD-LEVEL-RANGE      PIC X(60)
001470              VALUE 'Seat hold level constraints are not valid'.
001480     05  WS-MSG-EMPTY-EMAIL          PIC X(60)
001490              VALUE 'Customer email cannot be null or empty'.
001500*
001510* VSTM02'S PRIVATE HOLD TABLE -- NEVER PASSED TO VSTM01.
001520 COPY VSTMHLD.
001530*
001540 LINKAGE SECTION.
001550*
001560 COPY VSTMTRN.
001570*
001580 COPY VSTMLVL.
001590*
001600 COPY VSTMRES.
001610*
001620 PROCEDURE DIVISION USING TRAN-RECORD, LEVEL-TABLE-AREA,
001630                           TXN-RESULT-RECORD.
001640*
001650 100-VSTM02-CONTROL.
001660     MOVE TXN-SEQ TO WS-EXPIRE-NOW.
001670     IF TXN-TYPE = 'EOJ '
001680         PERFORM 610-FINAL-EXPIRE-ALL-LEVELS THRU 610-EXIT
001690         GO TO 100-EXIT
001700     END-IF.
001710     MOVE SPACES TO TXN-RESULT-RECORD.
001720     MOVE TXN-SEQ TO RES-TXN-SEQ.
001730     MOVE TXN-TYPE TO RES-TYPE.
001740     MOVE ZERO TO RES-HOLD-ID.
001750     MOVE ZERO TO RES-LEVEL.
001760     MOVE SPACES TO RES-CODE.
001770     MOVE SPACES TO RES-MESSAGE.
001780     IF TXN-IS-HOLD
001790         PERFORM 400-PROCESS-HOLD-REQUEST THRU 400-EXIT
001800     ELSE
001810     IF TXN-IS-CONFIRM
001820         PERFORM 500-PROCESS-CONFIRM-REQUEST THRU 500-EXIT
001830     ELSE
001840         MOVE 'INVALID' TO RES-STATUS
001850         MOVE 'Unrecognized transaction type on input record'
001860             TO RES-MESSAGE
001870     END-IF
001880     END-IF.
001890 100-EXIT.
001900     EXIT.
001910*
001920*    300-EXPIRE-LEVEL-HOLDS -- LAZY EXPIRATION, RUN AGAINST ONE
001930*    LEVEL (WS-EXPIRE-LEVEL) AS OF ONE POINT IN TIME
001940*    (WS-EXPIRE-NOW) BEFORE THAT LEVEL IS TOUCHED FOR ANY REASON.
001950*    USES HLD-SCAN-IDX, NOT HLD-IDX -- THIS PARAGRAPH CAN BE
001960*    ENTERED WHILE A CALLER (E.G. 520-FIND-SEAT-HOLD) IS IN THE
001970*    MIDDLE OF ITS OWN PERFORM VARYING HLD-IDX, SO IT MUST NOT
001980*    SHARE THAT INDEX-NAME.
001990 300-EXPIRE-LEVEL-HOLDS.
002000     MOVE WS-EXPIRE-LEVEL TO WS-LEVEL-NUM-ARG.
002010     PERFORM 350-SET-LEVEL-INDEX THRU 350-EXIT.
002020     SET WS-EXPIRE-TABLE-IDX TO LVL-IDX.
002030     IF HLD-NUM-HOLDS-USED > 0
002040         PERFORM 305-EXPIRE-ONE-HOLD-SLOT THRU 305-EXIT
002050             VARYING HLD-SCAN-IDX FROM 1 BY 1
002060             UNTIL HLD-SCAN-IDX > HLD-NUM-HOLDS-USED
002070     END-IF.
002080 300-EXIT.
002090     EXIT.
002100*
002110 305-EXPIRE-ONE-HOLD-SLOT.
002120     IF SH-SLOT-ACTIVE (HLD-SCAN-IDX)
002130        AND SH-LEVEL (HLD-SCAN-IDX) = WS-EXPIRE-LEVEL
002140        AND SH-CONFIRMED (HLD-SCAN-IDX) = 'N'
002150         COMPUTE WS-HOLD-AGE =
002160             WS-EXPIRE-NOW - SH-TIMESTAMP (HLD-SCAN-IDX)
002170         IF WS-HOLD-AGE >= LVL-HOLDS-EXPIRE-SECS
002180             SET LVL-IDX TO WS-EXPIRE-TABLE-IDX
002190             ADD SH-SEAT-COUNT (HLD-SCAN-IDX)
002200                 TO LVL-LEVEL-AVAILABLE (LVL-IDX)
002210             MOVE 'N' TO SH-IN-USE (HLD-SCAN-IDX)
002220         END-IF
002230     END-IF.
002240 305-EXIT.
002250     EXIT.
002260*
002270*    350-SET-LEVEL-INDEX -- TRANSLATE A 0-BASED LEVEL NUMBER
002280*    (WS-LEVEL-NUM-ARG) INTO THE 1-BASED LEVEL-ENTRY SUBSCRIPT.
002290 350-SET-LEVEL-INDEX.
002300     SET LVL-IDX TO WS-LEVEL-NUM-ARG.
002310     SET LVL-IDX UP BY 1.
002320 350-EXIT.
002330     EXIT.
002340*
002350 400-PROCESS-HOLD-REQUEST.
002360     PERFORM 405-VALIDATE-HOLD-REQUEST THRU 405-EXIT.
002370     IF WS-VALIDATION-FAILED = 'Y'
002380         GO TO 400-EXIT
002390     END-IF.
002400     IF TXN-NUM-SEATS = 0
002410         MOVE 'OK      ' TO RES-STATUS
002420         MOVE 0 TO RES-HOLD-ID
002430         GO TO 400-EXIT
002440     END-IF.
002450     PERFORM 410-SELECT-LEVEL-FOR-HOLD THRU 410-EXIT.
002460     IF WS-SELECTED-LEVEL-FOUND = 'N'
002470         MOVE 'NOSEATS ' TO RES-STATUS
002480         GO TO 400-EXIT
002490     END-IF.
002500     PERFORM 420-ALLOCATE-RESV-ID THRU 420-EXIT.
002510     PERFORM 430-INSERT-SEAT-HOLD THRU 430-EXIT.
002520     MOVE 'OK      ' TO RES-STATUS.
002530     MOVE WS-NEW-RESV-ID TO RES-HOLD-ID.
002540     MOVE WS-SELECTED-LEVEL-NUM TO RES-LEVEL.
002550 400-EXIT.
002560     EXIT.
002570*
002580 405-VALIDATE-HOLD-REQUEST.
002590     MOVE 'N' TO WS-VALIDATION-FAILED.
002600     IF TXN-NUM-SEATS < 0
002610         MOVE 'INVALID ' TO RES-STATUS
002620         MOVE WS-MSG-BAD-SEAT-COUNT TO RES-MESSAGE
002630         MOVE 'Y' TO WS-VALIDATION-FAILED
002640         GO TO 405-EXIT
002650     END-IF.
002660     IF TXN-NUM-SEATS = 0
002670         GO TO 405-EXIT
002680     END-IF.
002690     MOVE TXN-MIN-LEVEL TO WS-LO-LEVEL.
002700     IF TXN-MAX-LEVEL = 0
002710*        A BLANK/ZERO MAX LEVEL DEFAULTS TO THE TOP LEVEL --
002720*        BO-0214, SEE AMENDMENT HISTORY ABOVE.
002730         COMPUTE WS-HI-LEVEL = LVL-NUM-LEVELS-USED - 1
002740     ELSE
002750         MOVE TXN-MAX-LEVEL TO WS-HI-LEVEL
002760     END-IF.
002770     IF WS-LO-LEVEL > WS-HI-LEVEL
002780             OR WS-HI-LEVEL >= LVL-NUM-LEVELS-USED
002790         MOVE 'INVALID ' TO RES-STATUS
002800         MOVE WS-MSG-BAD-LEVEL-RANGE TO RES-MESSAGE
002810         MOVE 'Y' TO WS-VALIDATION-FAILED
002820         GO TO 405-EXIT
002830     END-IF.
002840     PERFORM 450-VALIDATE-EMAIL-ADDRESS THRU 450-EXIT.
002850 405-EXIT.
002860     EXIT.
002870*
002880*    410-SELECT-LEVEL-FOR-HOLD -- TRY LEVELS HI DOWN TO LO,
002890*    HIGHEST FIRST, RUNNING THAT LEVEL'S EXPIRY PASS BEFORE
002900*    CHECKING ITS AVAILABLE COUNT.
002910 410-SELECT-LEVEL-FOR-HOLD.
002920     MOVE 'N' TO WS-SELECTED-LEVEL-FOUND.
002930     PERFORM 415-TRY-ONE-LEVEL THRU 415-EXIT
002940         VARYING WS-TRY-LEVEL FROM WS-HI-LEVEL BY -1
002950         UNTIL WS-TRY-LEVEL < WS-LO-LEVEL
002960            OR WS-SELECTED-LEVEL-FOUND = 'Y'.
002970 410-EXIT.
002980     EXIT.
002990*
003000 415-TRY-ONE-LEVEL.
003010     MOVE WS-TRY-LEVEL TO WS-EXPIRE-LEVEL.
003020     PERFORM 300-EXPIRE-LEVEL-HOLDS THRU 300-EXIT.
003030     MOVE WS-TRY-LEVEL TO WS-LEVEL-NUM-ARG.
003040     PERFORM 350-SET-LEVEL-INDEX THRU 350-EXIT.
003050     IF LVL-LEVEL-AVAILABLE (LVL-IDX) >= TXN-NUM-SEATS
003060         MOVE 'Y' TO WS-SELECTED-LEVEL-FOUND
003070         MOVE WS-TRY-LEVEL TO WS-SELECTED-LEVEL-NUM
003080     END-IF.
003090 415-EXIT.
003100     EXIT.
003110*
003120 420-ALLOCATE-RESV-ID.
003130     MOVE HLD-NEXT-RESV-ID TO WS-NEW-RESV-ID.
003140     ADD 1 TO HLD-NEXT-RESV-ID.
003150 420-EXIT.
003160     EXIT.
003170*
003180*    430-INSERT-SEAT-HOLD -- REUSE A FREED SLOT IF ONE EXISTS
003190*    (SEE BO-0177), OTHERWISE EXTEND THE TABLE BY ONE ENTRY.
003200 430-INSERT-SEAT-HOLD.
003210     MOVE 'N' TO WS-FREE-SLOT-FOUND.
003220     IF HLD-NUM-HOLDS-USED > 0
003230         PERFORM 435-CHECK-ONE-HOLD-SLOT THRU 435-EXIT
003240             VARYING HLD-IDX FROM 1 BY 1
003250             UNTIL HLD-IDX > HLD-NUM-HOLDS-USED
003260                OR WS-FREE-SLOT-FOUND = 'Y'
003270     END-IF.
003280     IF WS-FREE-SLOT-FOUND = 'N'
003290         ADD 1 TO HLD-NUM-HOLDS-USED
003300         SET HLD-IDX TO HLD-NUM-HOLDS-USED
003310     END-IF.
003320     MOVE 'Y' TO SH-IN-USE (HLD-IDX).
003330     MOVE WS-NEW-RESV-ID TO SH-RESV-ID (HLD-IDX).
003340     MOVE WS-SELECTED-LEVEL-NUM TO SH-LEVEL (HLD-IDX).
003350     MOVE TXN-NUM-SEATS TO SH-SEAT-COUNT (HLD-IDX).
003360     MOVE TXN-EMAIL TO SH-EMAIL (HLD-IDX).
003370     MOVE 'N' TO SH-CONFIRMED (HLD-IDX).
003380     MOVE TXN-SEQ TO SH-TIMESTAMP (HLD-IDX).
003390     MOVE WS-SELECTED-LEVEL-NUM TO WS-LEVEL-NUM-ARG.
003400     PERFORM 350-SET-LEVEL-INDEX THRU 350-EXIT.
003410     SUBTRACT TXN-NUM-SEATS FROM LVL-LEVEL-AVAILABLE (LVL-IDX).
003420 430-EXIT.
003430     EXIT.
003440*
003450 435-CHECK-ONE-HOLD-SLOT.
003460     IF SH-SLOT-FREE (HLD-IDX)
003470         MOVE 'Y' TO WS-FREE-SLOT-FOUND
003480     END-IF.
003490 435-EXIT.
003500     EXIT.
003510*
003520*    450-VALIDATE-EMAIL-ADDRESS -- SHARED HOLD/CONFIRM EDIT.
003530 450-VALIDATE-EMAIL-ADDRESS.
003540     MOVE 'N' TO WS-VALIDATION-FAILED.
003550     PERFORM 455-FIND-EMAIL-LENGTH THRU 455-EXIT.
003560     IF WS-EMAIL-LEN = 0
003570         MOVE 'INVALID ' TO RES-STATUS
003580         MOVE WS-MSG-EMPTY-EMAIL TO RES-MESSAGE
003590         MOVE 'Y' TO WS-VALIDATION-FAILED
003600         GO TO 450-EXIT
003610     END-IF.
003620     MOVE 0 TO WS-AT-POS.
003630     MOVE 0 TO WS-DOT-POS.
003640     MOVE 'N' TO WS-EMAIL-HAS-SPACE.
003650     PERFORM 460-SCAN-ONE-EMAIL-CHAR THRU 460-EXIT
003660         VARYING WS-SCAN-IDX FROM 1 BY 1
003670         UNTIL WS-SCAN-IDX > WS-EMAIL-LEN.
003680     IF WS-EMAIL-HAS-SPACE = 'Y'
003690        OR WS-AT-POS < 2
003700        OR WS-AT-POS = WS-EMAIL-LEN
003710        OR WS-DOT-POS = 0
003720        OR WS-DOT-POS = WS-AT-POS + 1
003730        OR WS-DOT-POS = WS-EMAIL-LEN
003740         MOVE 'INVALID ' TO RES-STATUS
003750         STRING TXN-EMAIL (1:WS-EMAIL-LEN) DELIMITED BY SIZE
003760                ' is not a valid email address'
003770                    DELIMITED BY SIZE
003780                INTO RES-MESSAGE
003790         MOVE 'Y' TO WS-VALIDATION-FAILED
003800     END-IF.
003810 450-EXIT.
003820     EXIT.
003830*
003840 455-FIND-EMAIL-LENGTH.
003850     PERFORM 456-TRIM-ONE-TRAILING-SPACE THRU 456-EXIT
003860         VARYING WS-EMAIL-LEN FROM 40 BY -1
003870         UNTIL WS-EMAIL-LEN < 1
003880            OR TXN-EMAIL-CHARS (WS-EMAIL-LEN) NOT = SPACE.
003890 455-EXIT.
003900     EXIT.
003910*
003920 456-TRIM-ONE-TRAILING-SPACE.
003930     CONTINUE.
003940 456-EXIT.
003950     EXIT.
003960*
003970 460-SCAN-ONE-EMAIL-CHAR.
003980     IF TXN-EMAIL-CHARS (WS-SCAN-IDX) = SPACE
003990         MOVE 'Y' TO WS-EMAIL-HAS-SPACE
004000     END-IF.
004010     IF TXN-EMAIL-CHARS (WS-SCAN-IDX) = '@' AND WS-AT-POS = 0
004020         MOVE WS-SCAN-IDX TO WS-AT-POS
004030     END-IF.
004040     IF WS-AT-POS > 0 AND WS-SCAN-IDX > WS-AT-POS
004050             AND TXN-EMAIL-CHARS (WS-SCAN-IDX) = '.'
004060             AND WS-DOT-POS = 0
004070         MOVE WS-SCAN-IDX TO WS-DOT-POS
004080     END-IF.
004090 460-EXIT.
004100     EXIT.
004110*
004120 500-PROCESS-CONFIRM-REQUEST.
004130     PERFORM 505-VALIDATE-CONFIRM-REQUEST THRU 505-EXIT.
004140     IF WS-VALIDATION-FAILED = 'Y'
004150         GO TO 500-EXIT
004160     END-IF.
004170     PERFORM 520-FIND-SEAT-HOLD THRU 520-EXIT.
004180     IF WS-HOLD-FOUND = 'N'
004190         MOVE 'NOTFOUND' TO RES-STATUS
004200         MOVE TXN-HOLD-ID TO WS-HOLD-ID-DISPLAY
004210         STRING 'Reservation #' DELIMITED BY SIZE
004220                WS-HOLD-ID-DISPLAY DELIMITED BY SIZE
004230                ' for ' DELIMITED BY SIZE
004240                TXN-EMAIL (1:WS-EMAIL-LEN) DELIMITED BY SIZE
004250                ' was not found' DELIMITED BY SIZE
004260                INTO RES-MESSAGE
004270         GO TO 500-EXIT
004280     END-IF.
004290     IF SH-EMAIL (HLD-IDX) NOT = TXN-EMAIL
004300         MOVE 'INVALID ' TO RES-STATUS
004310         MOVE TXN-HOLD-ID TO WS-HOLD-ID-DISPLAY
004320         STRING 'Seat hold #' DELIMITED BY SIZE
004330                WS-HOLD-ID-DISPLAY DELIMITED BY SIZE
004340                ' is not associated with customer email '
004350                    DELIMITED BY SIZE
004360                TXN-EMAIL (1:WS-EMAIL-LEN) DELIMITED BY SIZE
004370                INTO RES-MESSAGE
004380         GO TO 500-EXIT
004390     END-IF.
004400     PERFORM 530-MARK-HOLD-CONFIRMED THRU 530-EXIT.
004410     MOVE 'OK      ' TO RES-STATUS.
004420     MOVE TXN-HOLD-ID TO RES-HOLD-ID.
004430     MOVE TXN-HOLD-ID TO WS-HEX-REMAINING.
004440     PERFORM 540-BUILD-HEX-CONFIRM-CODE THRU 540-EXIT.
004450 500-EXIT.
004460     EXIT.
004470*
004480 505-VALIDATE-CONFIRM-REQUEST.
004490     MOVE 'N' TO WS-VALIDATION-FAILED.
004500     PERFORM 450-VALIDATE-EMAIL-ADDRESS THRU 450-EXIT.
004510     IF WS-VALIDATION-FAILED = 'Y'
004520         GO TO 505-EXIT
004530     END-IF.
004540*        AN ID OUTSIDE THE RANGE OF IDS ISSUED SO FAR HAS NO
004550*        LEVEL MAPPING -- IT WAS NEVER ALLOCATED BY 420-
004560*        ALLOCATE-RESV-ID, SO IT IS NOT MERELY EXPIRED, IT
004570*        NEVER EXISTED (SEE BO-0301 ABOVE).
004580     IF TXN-HOLD-ID < 1000000330
004590             OR TXN-HOLD-ID >= HLD-NEXT-RESV-ID
004600         MOVE 'INVALID ' TO RES-STATUS
004610         MOVE TXN-HOLD-ID TO WS-HOLD-ID-DISPLAY
004620         STRING 'Seat hold #' DELIMITED BY SIZE
004630                WS-HOLD-ID-DISPLAY DELIMITED BY SIZE
004640                ' does not exist in the venue' DELIMITED BY SIZE
004650                INTO RES-MESSAGE
004660         MOVE 'Y' TO WS-VALIDATION-FAILED
004670     END-IF.
004680 505-EXIT.
004690     EXIT.
004700*
004710 520-FIND-SEAT-HOLD.
004720     MOVE 'N' TO WS-HOLD-FOUND.
004730     IF HLD-NUM-HOLDS-USED > 0
004740         PERFORM 525-CHECK-ONE-HOLD-ID THRU 525-EXIT
004750             VARYING HLD-IDX FROM 1 BY 1
004760             UNTIL HLD-IDX > HLD-NUM-HOLDS-USED
004770                OR WS-HOLD-FOUND = 'Y'
004780     END-IF.
004790 520-EXIT.
004800     EXIT.
004810*
004820 525-CHECK-ONE-HOLD-ID.
004830     IF SH-SLOT-ACTIVE (HLD-IDX)
004840        AND SH-RESV-ID (HLD-IDX) = TXN-HOLD-ID
004850         MOVE SH-LEVEL (HLD-IDX) TO WS-EXPIRE-LEVEL
004860         PERFORM 300-EXPIRE-LEVEL-HOLDS THRU 300-EXIT
004870         IF SH-SLOT-ACTIVE (HLD-IDX)
004880            AND SH-RESV-ID (HLD-IDX) = TXN-HOLD-ID
004890             MOVE 'Y' TO WS-HOLD-FOUND
004900         END-IF
004910     END-IF.
004920 525-EXIT.
004930     EXIT.
004940*
004950 530-MARK-HOLD-CONFIRMED.
004960     IF SH-IS-CONFIRMED (HLD-IDX)
004970         GO TO 530-EXIT
004980     END-IF.
004990     MOVE 'Y' TO SH-CONFIRMED (HLD-IDX).
005000     MOVE SH-LEVEL (HLD-IDX) TO WS-LEVEL-NUM-ARG.
005010     PERFORM 350-SET-LEVEL-INDEX THRU 350-EXIT.
005020     ADD SH-SEAT-COUNT (HLD-IDX)
005030         TO LVL-CONFIRMED-SEATS (LVL-IDX).
005040     ADD 1 TO LVL-CONFIRMED-HOLDS (LVL-IDX).
005050 530-EXIT.
005060     EXIT.
005070*
005080*    540-BUILD-HEX-CONFIRM-CODE -- REPEATED DIVIDE-BY-16, NO
005090*    INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER.  BUILDS
005100*    RIGHT TO LEFT INTO RES-CODE, ZERO-FILLED ON THE LEFT.
005110 540-BUILD-HEX-CONFIRM-CODE.
005120     MOVE '00000000' TO RES-CODE.
005130     PERFORM 545-EXTRACT-ONE-HEX-DIGIT THRU 545-EXIT
005140         VARYING WS-HEX-POS FROM 8 BY -1
005150         UNTIL WS-HEX-POS < 1
005160            OR WS-HEX-REMAINING = 0.
005170 540-EXIT.
005180     EXIT.
005190*
005200 545-EXTRACT-ONE-HEX-DIGIT.
005210     DIVIDE WS-HEX-REMAINING BY 16
005220         GIVING WS-HEX-QUOTIENT
005230         REMAINDER WS-HEX-REMAINDER.
005240     MOVE WS-HEX-DIGIT-TABLE (WS-HEX-REMAINDER + 1)
005250         TO RES-CODE (WS-HEX-POS:1).
005260     MOVE WS-HEX-QUOTIENT TO WS-HEX-REMAINING.
005270 545-EXIT.
005280     EXIT.
005290*
005300*    610-FINAL-EXPIRE-ALL-LEVELS -- ENTRY POINT USED ONLY BY
005310*    VSTM01'S 610- PARAGRAPH AT END OF RUN (TXN-TYPE = 'EOJ ').
005320 610-FINAL-EXPIRE-ALL-LEVELS.
005330     PERFORM 615-EXPIRE-ONE-LEVEL THRU 615-EXIT
005340         VARYING LVL-SCAN-IDX FROM 1 BY 1
005350         UNTIL LVL-SCAN-IDX > LVL-NUM-LEVELS-USED.
005360 610-EXIT.
005370     EXIT.
005380*
005390 615-EXPIRE-ONE-LEVEL.
005400     MOVE LVL-LEVEL-NUM (LVL-SCAN-IDX) TO WS-EXPIRE-LEVEL.
005410     PERFORM 300-EXPIRE-LEVEL-HOLDS THRU 300-EXIT.
005420 615-EXIT.
005430     EXIT.
005440*
005450* END OF PROGRAM VSTM02
