000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      vstmres.cpy                                             *
000140*                                                              *
000150*  Shared layout for one TXN-RESULT log record.  COPYed        *
000160*  unchanged into VSTM01 (the FD record written 1-for-1 per    *
000170*  transaction read) and VSTM02 (the LINKAGE parameter VSTM02  *
000180*  fills in before returning to VSTM01).                       *
000190*               @BANNER_END@                                   *
000200*                                                              *
000210*--------------------------------------------------------------*
000220*
000230 01  TXN-RESULT-RECORD.
000240     05  RES-TXN-SEQ                 PIC 9(6).
000250     05  RES-TYPE                    PIC X(4).
000260     05  RES-STATUS                  PIC X(8).
000270         88  RES-STATUS-OK           VALUE 'OK'.
000280         88  RES-STATUS-NOSEATS      VALUE 'NOSEATS'.
000290         88  RES-STATUS-INVALID      VALUE 'INVALID'.
000300         88  RES-STATUS-NOTFOUND     VALUE 'NOTFOUND'.
000310     05  RES-HOLD-ID                 PIC 9(10).
000320     05  RES-LEVEL                   PIC 9(2).
000330     05  RES-CODE                    PIC X(8).
000340     05  RES-MESSAGE                 PIC X(60).
000350     05  FILLER                      PIC X(02).
